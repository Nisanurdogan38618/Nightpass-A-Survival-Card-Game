000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SURVIVOR.
000300 AUTHOR.        M ANDERS.
000400 INSTALLATION.  CORPORATE DATA PROCESSING CTR.
000500 DATE-WRITTEN.  02/14/1984.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900****************************************************************
001000*
001100*  SURVIVOR  --  STRANGER/SURVIVOR CARD-BATTLE RULES ENGINE
001200*
001300*  READS A STREAM OF GAME EVENTS (DRAW/COUNT/STEAL/BATTLE/
001400*  WINNER) AGAINST AN IN-MEMORY DECK OF CARDS HELD BY THE
001500*  "SURVIVOR" SIDE AND WRITES ONE RESULT LINE PER EVENT.  THE
001600*  OPPOSING "STRANGER" SIDE ISSUES BATTLES AND STEALS AGAINST
001700*  THE DECK.  RUNNING SCORE TOTALS FOR BOTH SIDES ARE CARRIED
001800*  FOR THE LIFE OF THE RUN AND REPORTED ON THE WINNER EVENT.
001900*
002000*  THE DECK IS KEPT IN AN OCCURS TABLE, SCANNED TOP TO BOTTOM
002100*  FOR EVERY SELECTION QUERY.  (SEE CHANGE LOG 1991 ENTRY --
002200*  THE BALANCED-TREE VERSION WAS BACKED OUT; A STRAIGHT SCAN
002300*  GIVES THE IDENTICAL CARD EVERY TIME AND IS FAR EASIER TO
002400*  MAINTAIN THAN THE TREE WAS.)
002500*
002600****************************************************************
002700*                      CHANGE LOG                               *
002800****************************************************************
002900* DATE       BY     REQUEST    DESCRIPTION                      *
003000* ---------- ------ ---------- -------------------------------- *
003100* 02/14/1984 MA     DPR-0012   ORIGINAL CODING.  DRAW, COUNT,   *
003200*                              BATTLE AND WINNER EVENTS ONLY.   *
003300* 09/03/1984 MA     DPR-0019   FIXED BATTLE SCORING - STRANGER  *
003400*                              WAS NOT CREDITED ON AN EMPTY     *
003500*                              DECK.                            *
003600* 05/21/1986 MA     DPR-0055   ADDED PRIORITY-3 (KILLS ONLY)    *
003700*                              SELECTION, PREVIOUSLY FOLDED     *
003800*                              INTO PRIORITY-4 IN ERROR.        *
003900* 11/11/1988 RDH    DPR-0101   REWORKED DECK TABLE TO OCCURS    *
004000*                              DEPENDING ON - FIXED OCCURS 200  *
004100*                              WAS OVERFLOWING ON LONG RUNS.    *
004200* 07/02/1990 RDH    DPR-0133   ADDED STEAL EVENT PER STRANGER   *
004300*                              SIDE ENHANCEMENT REQUEST.        *
004400* 03/14/1991 RDH    DPR-0140   REPLACED THE AVL-TREE SELECTION  *
004500*                              LOGIC (BANDS/ROTATIONS) WITH A   *
004600*                              PLAIN TABLE SCAN.  SAME RESULTS, *
004700*                              A QUARTER THE CODE.              *
004800* 06/30/1994 RDH    DPR-0171   PRIORITY-4 WAS COMPARING H-CUR   *
004900*                              BACKWARDS WHEN TWO BANDS TIED ON *
005000*                              A-CUR.  CORRECTED TIE-BREAK.     *
005100* 10/02/1996 TC     DPR-0205   ATTACK RESCALE COULD TRUNCATE TO *
005200*                              ZERO ON A WEAK CARD.  FLOORED AT *
005300*                              A MINIMUM OF 1 PER RULES REVIEW. *
005400* 12/08/1998 TC     Y2K-0041   YEAR 2000 REVIEW: PROGRAM HOLDS  *
005500*                              NO DATE FIELDS OF ANY KIND.  NO  *
005600*                              CODE CHANGE REQUIRED.  SIGNED    *
005700*                              OFF FOR Y2K COMPLIANCE.          *
005800* 04/17/2001 KP     DPR-0240   HEAL-POOL PARAMETER ADDED TO THE *
005900*                              BATTLE EVENT LAYOUT FOR THE NEW  *
006000*                              REVIVAL FEATURE.  FEATURE ITSELF *
006100*                              STILL NOT BUILT -- FIELD IS READ *
006200*                              AND IGNORED, EVERY BATTLE LINE   *
006300*                              STILL READS "0 CARDS REVIVED".   *
006400* 08/19/2003 KP     DPR-0266   ADDED [VERIFY] MISMATCH DIAGNOSTIC*
006500*                              LINE ON THE COUNT EVENT AFTER AN *
006600*                              AUDIT TURNED UP A STALE COUNTER. *
006700* 02/25/2007 KP     DPR-0289   SWITCHED OUTPUT LINE BUILDING TO *
006800*                              THE MESSAGE-TEMPLATE TABLE BELOW *
006900*                              INSTEAD OF SEPARATE MOVE/STRING  *
007000*                              LOGIC FOR EACH EVENT TYPE.       *
007100* 11/14/2008 KP     DPR-0301   COUNT/SCORE LINES WERE CARRYING  *
007200*                              A LEADING BLANK WHERE A ZERO-    *
007300*                              SUPPRESSED DIGIT POSITION USED   *
007400*                              TO BE.  ADDED THE NUMERIC LEFT-  *
007500*                              TRIM ROUTINE BELOW.              *
007600* 03/09/2011 KP     DPR-0318   STANDARDS AUDIT: THE SUBSCRIPT,  *
007700*                              PRIORITY NUMBER, TALLY AND       *
007800*                              TRIM/POINTER SCRATCH FIELDS WERE *
007900*                              ALL SITTING AS 01-LEVELS.  MOVED *
008000*                              THEM TO 77-LEVEL, GROUPED AT THE *
008100*                              TOP OF WORKING-STORAGE, PER SHOP *
008200*                              STANDARD FOR A STANDALONE SCRATCH*
008300*                              SCALAR.  NO LOGIC CHANGED.       *
008400****************************************************************
008500*
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.   IBM-370.
008900 OBJECT-COMPUTER.   IBM-370.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200*
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT EVENT-FILE   ASSIGN TO EVENTIN
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700*
009800     SELECT RESULT-FILE  ASSIGN TO RESULTS
009900         ORGANIZATION IS LINE SEQUENTIAL.
010000*
010100* SURVIVJ
010200* //SURVIVOR  JOB 1,NOTIFY=&SYSUID
010300* //***************************************************/
010400* //COBRUN  EXEC IGYWCL
010500* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(SURVIVOR),DISP=SHR
010600* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(SURVIVOR),DISP=SHR
010700* //***************************************************/
010800* //RUN     EXEC PGM=SURVIVOR
010900* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
011000* //EVENTIN   DD DSN=GAMED.PUBLIC.INPUT(EVENTS),DISP=SHR
011100* //RESULTS   DD DSN=&SYSUID..OUTPUT(SURVIVOR),DISP=SHR
011200* //SYSOUT    DD SYSOUT=*,OUTLIM=15000
011300* //CEEDUMP   DD DUMMY
011400* //SYSUDUMP  DD DUMMY
011500* //***************************************************/
011600*
011700 DATA DIVISION.
011800 FILE SECTION.
011900*
012000 FD  EVENT-FILE  RECORD CONTAINS 56 CHARACTERS RECORDING MODE F.
012100 01  EVENT-REC-IN.
012200     05  EVT-TYPE-IN         PIC X(08).
012300     05  EVT-NAME-IN         PIC X(20).
012400     05  EVT-P1-IN           PIC S9(4).
012500     05  EVT-P2-IN           PIC S9(4).
012600     05  EVT-P3-IN           PIC S9(4).
012700     05  FILLER              PIC X(16).
012800*
012900* REDEFINES THE THREE PARAMETER FIELDS UNDER EVENT-TYPE-SPECIFIC
013000* NAMES.  DRAW-VIEW, STEAL-VIEW AND BATTLE-VIEW ARE NEVER ALL
013100* VALID AT ONCE -- EVT-TYPE-IN SAYS WHICH ONE APPLIES.
013200 01  EVT-DRAW-VIEW REDEFINES EVENT-REC-IN.
013300     05  EVT-DRAW-TYPE       PIC X(08).
013400     05  EVT-DRAW-NAME       PIC X(20).
013500     05  EVT-DRAW-ATTACK     PIC S9(4).
013600     05  EVT-DRAW-HEALTH     PIC S9(4).
013700     05  FILLER              PIC X(20).
013800*
013900 01  EVT-STEAL-VIEW REDEFINES EVENT-REC-IN.
014000     05  EVT-STEAL-TYPE      PIC X(08).
014100     05  FILLER              PIC X(20).
014200     05  EVT-STEAL-ATK-LIMIT PIC S9(4).
014300     05  EVT-STEAL-HP-LIMIT  PIC S9(4).
014400     05  FILLER              PIC X(20).
014500*
014600 01  EVT-BATTLE-VIEW REDEFINES EVENT-REC-IN.
014700     05  EVT-BTL-TYPE        PIC X(08).
014800     05  FILLER              PIC X(20).
014900     05  EVT-BTL-STR-ATTACK  PIC S9(4).
015000     05  EVT-BTL-STR-HEALTH  PIC S9(4).
015100     05  EVT-BTL-HEAL-POOL   PIC S9(4).                           DPR-0240
015200     05  FILLER              PIC X(16).
015300*
015400 FD  RESULT-FILE  RECORD CONTAINS 80 CHARACTERS RECORDING MODE F.
015500 01  RESULT-REC-OUT          PIC X(80).
015600*
015700 WORKING-STORAGE SECTION.
015800*
015900* SCRATCH SUBSCRIPTS, COUNTERS AND A POINTER -- 77-LEVEL PER THE
016000* SHOP'S OWN HABIT FOR A LOOP SCALAR (SEE CBL-ELEVATOR LOOP-
016100* COUNTER AND CBL-CONCENTRATION2/3 ELEM-xxx-HEADER).
016200 77  WS-SUB1                   PIC 9(4) COMP VALUE ZERO.          DPR-0318
016300 77  WS-PRIORITY-FOUND         PIC 9(1) COMP VALUE ZERO.          DPR-0318
016400 77  WS-REAL-COUNT             PIC 9(4) COMP VALUE ZERO.          DPR-0318
016500 77  WS-TRIM-LEN               PIC 9(2) COMP VALUE ZERO.          DPR-0318
016600 77  WS-STR-PTR                PIC 9(02) COMP VALUE 1.            DPR-0318
016700*
016800****************************************************************
016900*  THE DECK.  CARDS ARE HELD IN ENTRY-SEQUENCE ORDER OF ARRIVAL  *
017000*  IN THE TABLE -- LOGICAL ORDERING FOR EVERY SELECTION QUERY IS *
017100*  (A-CUR, H-CUR, ORDER-NO), COMPUTED BY A SCAN, NOT BY THE      *
017200*  TABLE'S PHYSICAL POSITION.  SEE DPR-0140 IN THE CHANGE LOG.   *
017300****************************************************************
017400 01  WS-DECK-MAX              PIC 9(4) COMP VALUE 4000.
017500 01  WS-DECK-COUNT             PIC 9(4) COMP VALUE ZERO.
017600 01  WS-DECK-TABLE.
017700     05  WS-DECK-ENTRY OCCURS 1 TO 4000 TIMES
017800                       DEPENDING ON WS-DECK-COUNT                 DPR-0101
017900                       INDEXED BY DECK-IX.                        DPR-0101
018000         10  DK-CARD-NAME     PIC X(20).                          DPR-0101
018100         10  DK-A-INIT        PIC S9(4).
018200         10  DK-H-INIT        PIC S9(4).
018300         10  DK-A-BASE        PIC S9(4).
018400         10  DK-H-BASE        PIC S9(4).
018500         10  DK-A-CUR         PIC S9(4).
018600         10  DK-H-CUR         PIC S9(4).
018700         10  DK-ORDER-NO      PIC S9(9).
018800         10  FILLER           PIC X(09).
018900*
019000* A SINGLE ENTRY'S STATS OVERLAID AS ONE COMPARABLE KEY, USED
019100* WHEN A PARAGRAPH NEEDS TO COPY A WINNING CANDIDATE'S KEY OUT
019200* OF THE TABLE WITHOUT NAMING EACH FIELD SEPARATELY.
019300 01  WS-BEST-CANDIDATE.
019400     05  WS-BEST-FOUND-SW     PIC X(01) VALUE 'N'.
019500         88  BEST-FOUND               VALUE 'Y'.
019600     05  WS-BEST-IX           PIC 9(4) COMP VALUE ZERO.
019700     05  WS-BEST-A-CUR        PIC S9(4).
019800     05  WS-BEST-H-CUR        PIC S9(4).
019900     05  WS-BEST-ORDER-NO     PIC S9(9).
020000*
020100* SAVED OFF A CARD'S UNCHANGING REFERENCE STATS BEFORE THE
020200* TABLE SHIFT IN 250-DECK-DELETE-PARA CARRIES THEM AWAY.
020300 01  WS-SAVE-A-INIT            PIC S9(4).
020400 01  WS-SAVE-H-INIT            PIC S9(4).
020500 01  WS-SAVE-A-BASE            PIC S9(4).
020600 01  WS-SAVE-H-BASE            PIC S9(4).
020700*
020800****************************************************************
020900*  RUN CONTROL AND SCORE TOTALS -- PERSIST ACROSS THE WHOLE RUN. *
021000****************************************************************
021100 01  WS-ENTRY-COUNTER          PIC S9(9) COMP VALUE 1.
021200 01  WS-SURVIVOR-POINTS        PIC S9(9) COMP VALUE ZERO.
021300 01  WS-STRANGER-POINTS        PIC S9(9) COMP VALUE ZERO.
021400 01  WS-EOF-SWITCH             PIC X(01) VALUE 'N'.
021500     88  END-OF-EVENTS                  VALUE 'Y'.
021600*
021700* BATTLE WORK AREA.
021800 01  WS-STRANGER-ATTACK        PIC S9(4).
021900 01  WS-STRANGER-HEALTH        PIC S9(4).
022000 01  WS-HEAL-POOL-IGNORED      PIC S9(4).                         DPR-0240
022100 01  WS-CARD-H-FINAL           PIC S9(5).
022200 01  WS-STRANGER-H-FINAL       PIC S9(5).
022300 01  WS-RESCALE-PRODUCT        PIC S9(9) COMP.
022400 01  WS-NEW-A-CUR              PIC S9(4).
022500 01  WS-PLAYED-NAME            PIC X(20).
022600*
022700* STEAL WORK AREA.
022800 01  WS-STEAL-ATK-LIMIT        PIC S9(4).
022900 01  WS-STEAL-HP-LIMIT         PIC S9(4).
023000*
023100* DECK-DELETE SWITCH (SET BY 251, TESTED BY 250's PERFORM).
023200 01  WS-DELETE-FOUND-SW        PIC X(01) VALUE 'N'.
023300*
023400* LEFT-TRIM WORK AREA -- CARD NAMES ARE SPACE-PADDED PIC X(20);
023500* THIS WALKS BACK FROM COLUMN 20 TO FIND THE LAST NON-SPACE SO
023600* THE OUTPUT LINE DOESN'T CARRY THE PAD INTO THE MESSAGE TEXT.
023700 01  WS-TRIM-SOURCE            PIC X(20).
023800*
023900* EDITED NUMERIC FIELDS FOR THE OUTPUT LINE (NO LEADING ZEROS).
024000 01  WS-EDIT-COUNT             PIC ZZZ9.
024100 01  WS-EDIT-STORED-COUNT      PIC ZZZ9.
024200 01  WS-EDIT-PRIORITY          PIC 9.
024300 01  WS-EDIT-SCORE             PIC ZZZZZZZZ9.
024400*
024500* DPR-0301 -- A ZERO-SUPPRESSED EDIT FIELD STILL CARRIES A BLANK
024600* IN EVERY SUPPRESSED POSITION, SO DELIMITED BY SIZE PUTS THOSE
024700* BLANKS INTO THE OUTPUT LINE AHEAD OF THE FIRST DIGIT.  THIS
024800* WORK AREA LEFT-TRIMS THE EDIT FIELD INTO WS-LJ-A SO THE LINE
024900* BUILDER CAN STRING IT IN DELIMITED BY SPACE INSTEAD.
025000 01  WS-NUM-TRIM-SOURCE        PIC X(09).                         DPR-0301
025100 01  WS-NUM-TRIM-WIDTH         PIC 9(02) COMP VALUE ZERO.
025200 01  WS-NUM-TRIM-START         PIC 9(02) COMP VALUE ZERO.
025300 01  WS-NUM-TRIM-LEN           PIC 9(02) COMP VALUE ZERO.         DPR-0301
025400 01  WS-LJ-A                   PIC X(09).
025500*
025600 01  WS-OUT-LINE               PIC X(80) VALUE SPACES.
025700*
025800****************************************************************
025900*  FIXED-TEXT MESSAGES -- THE TWO RESULT LINES THAT CARRY NO     *
026000*  VARIABLE DATA AT ALL.  DPR-0289 PULLED THESE OUT OF THE       *
026100*  HANDLER PARAGRAPHS SO THE LITERAL TEXT IS HELD ONCE.          *
026200****************************************************************
026300 01  WS-MESSAGE-TEMPLATES.                                        DPR-0289
026400     05  WS-MSG-STEAL-MISS    PIC X(80)
026500         VALUE "No card to steal".
026600     05  WS-MSG-NO-CARD       PIC X(80)
026700         VALUE "No cards to play, 0 cards revived".
026800*
026900 01  WS-MESSAGE-TEMPLATES-R REDEFINES WS-MESSAGE-TEMPLATES.       DPR-0289
027000     05  WS-MSG-LINE OCCURS 2 TIMES   PIC X(80).
027100*
027200****************************************************************
027300*                      PROCEDURE DIVISION
027400****************************************************************
027500 PROCEDURE DIVISION.
027600*
027700 000-SURVIVOR-PARA.
027800     PERFORM 050-OPEN-FILES-PARA
027900     PERFORM 100-MAIN-PARA THRU 100-MAIN-EXIT
028000     PERFORM 950-CLOSE-FILES-PARA
028100     STOP RUN.
028200*
028300 050-OPEN-FILES-PARA.
028400     OPEN INPUT EVENT-FILE
028500     OPEN OUTPUT RESULT-FILE.
028600*
028700 100-MAIN-PARA.
028800     MOVE ZERO TO WS-DECK-COUNT
028900     MOVE 1    TO WS-ENTRY-COUNTER
029000     MOVE ZERO TO WS-SURVIVOR-POINTS
029100     MOVE ZERO TO WS-STRANGER-POINTS
029200     PERFORM 150-PROCESS-EVENT-PARA
029300         UNTIL END-OF-EVENTS.
029400 100-MAIN-EXIT.
029500     EXIT.
029600*
029700* READ ONE EVENT, ROUTE IT TO ITS HANDLER, WRITE THE RESULT
029800* LINE.  ON END OF FILE, GO TO THE EXIT WITHOUT DISPATCHING.
029900 150-PROCESS-EVENT-PARA.
030000     MOVE SPACES TO WS-OUT-LINE
030100     READ EVENT-FILE
030200         AT END
030300             MOVE 'Y' TO WS-EOF-SWITCH
030400             GO TO 150-PROCESS-EVENT-EXIT
030500     END-READ
030600*
030700     EVALUATE EVT-TYPE-IN
030800         WHEN "DRAW"
030900             PERFORM 200-DRAW-EVENT-PARA
031000         WHEN "COUNT"
031100             PERFORM 230-COUNT-EVENT-PARA
031200         WHEN "STEAL"
031300             PERFORM 600-STEAL-EVENT-PARA
031400         WHEN "BATTLE"
031500             PERFORM 500-BATTLE-EVENT-PARA
031600         WHEN "WINNER"
031700             PERFORM 700-WINNER-EVENT-PARA
031800     END-EVALUATE
031900*
032000     WRITE RESULT-REC-OUT FROM WS-OUT-LINE.
032100 150-PROCESS-EVENT-EXIT.
032200     EXIT.
032300*
032400****************************************************************
032500*  DRAW EVENT -- CREATE A CARD AND INSERT IT INTO THE DECK.      *
032600****************************************************************
032700 200-DRAW-EVENT-PARA.
032800     ADD 1 TO WS-DECK-COUNT
032900     MOVE EVT-DRAW-NAME   TO DK-CARD-NAME (WS-DECK-COUNT)
033000     MOVE EVT-DRAW-ATTACK TO DK-A-INIT (WS-DECK-COUNT)
033100                             DK-A-BASE (WS-DECK-COUNT)
033200                             DK-A-CUR  (WS-DECK-COUNT)
033300     MOVE EVT-DRAW-HEALTH TO DK-H-INIT (WS-DECK-COUNT)
033400                             DK-H-BASE (WS-DECK-COUNT)
033500                             DK-H-CUR  (WS-DECK-COUNT)
033600     MOVE WS-ENTRY-COUNTER TO DK-ORDER-NO (WS-DECK-COUNT)
033700     ADD 1 TO WS-ENTRY-COUNTER
033800*
033900     MOVE EVT-DRAW-NAME TO WS-TRIM-SOURCE
034000     PERFORM 495-TRIM-NAME-PARA
034100     STRING "Added " DELIMITED BY SIZE
034200            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
034300            " to the deck" DELIMITED BY SIZE
034400            INTO WS-OUT-LINE.
034500*
034600****************************************************************
034700*  COUNT EVENT -- VERIFY THE STORED COUNT AGAINST THE TABLE,     *
034800*  THEN REPORT IT.  SEE DPR-0266.                                *
034900****************************************************************
035000 230-COUNT-EVENT-PARA.                                            DPR-0266
035100     MOVE ZERO TO WS-REAL-COUNT                                   DPR-0266
035200     PERFORM 231-COUNT-REAL-ENTRY-PARA
035300         VARYING WS-SUB1 FROM 1 BY 1
035400         UNTIL WS-SUB1 > WS-DECK-COUNT
035500*
035600     IF WS-REAL-COUNT NOT = WS-DECK-COUNT
035700         MOVE WS-REAL-COUNT TO WS-EDIT-COUNT
035800         MOVE WS-DECK-COUNT TO WS-EDIT-STORED-COUNT
035900         MOVE 1 TO WS-STR-PTR
036000         STRING "[VERIFY] Mismatch: real=" DELIMITED BY SIZE
036100             INTO WS-OUT-LINE WITH POINTER WS-STR-PTR
036200         MOVE SPACES TO WS-NUM-TRIM-SOURCE
036300         MOVE WS-EDIT-COUNT TO WS-NUM-TRIM-SOURCE (1:4)
036400         MOVE 4 TO WS-NUM-TRIM-WIDTH
036500         PERFORM 497-TRIM-NUMBER-PARA
036600         STRING WS-LJ-A DELIMITED BY SPACE
036700             INTO WS-OUT-LINE WITH POINTER WS-STR-PTR
036800         STRING " stored=" DELIMITED BY SIZE
036900             INTO WS-OUT-LINE WITH POINTER WS-STR-PTR
037000         MOVE SPACES TO WS-NUM-TRIM-SOURCE
037100         MOVE WS-EDIT-STORED-COUNT TO WS-NUM-TRIM-SOURCE (1:4)
037200         MOVE 4 TO WS-NUM-TRIM-WIDTH
037300         PERFORM 497-TRIM-NUMBER-PARA
037400         STRING WS-LJ-A DELIMITED BY SPACE
037500             INTO WS-OUT-LINE WITH POINTER WS-STR-PTR
037600         WRITE RESULT-REC-OUT FROM WS-OUT-LINE
037700         MOVE SPACES TO WS-OUT-LINE
037800     END-IF
037900*
038000     MOVE WS-DECK-COUNT TO WS-EDIT-COUNT
038100     MOVE SPACES TO WS-NUM-TRIM-SOURCE
038200     MOVE WS-EDIT-COUNT TO WS-NUM-TRIM-SOURCE (1:4)
038300     MOVE 4 TO WS-NUM-TRIM-WIDTH
038400     PERFORM 497-TRIM-NUMBER-PARA
038500     STRING "Number of cards in the deck: " DELIMITED BY SIZE
038600            WS-LJ-A DELIMITED BY SPACE
038700            INTO WS-OUT-LINE.
038800*
038900* INDEPENDENT TALLY OF THE TABLE'S ENTRIES, COMPARED AGAINST
039000* THE STORED COUNT ABOVE.  A HOLDOVER FROM DPR-0266; KEPT AS A
039100* CHEAP SAFETY NET EVEN THOUGH NO DRIFT HAS BEEN SEEN SINCE.
039200 231-COUNT-REAL-ENTRY-PARA.                                       DPR-0266
039300     ADD 1 TO WS-REAL-COUNT.                                      DPR-0266
039400*
039500****************************************************************
039600*  DECK DELETE -- REMOVE THE ENTRY IDENTIFIED BY (A-CUR, H-CUR,  *
039700*  ORDER-NO) FROM THE TABLE, CLOSING THE GAP.  A CARD NOT        *
039800*  PRESENT REMOVES NOTHING.                                     *
039900****************************************************************
040000 250-DECK-DELETE-PARA.
040100     MOVE 'N' TO WS-DELETE-FOUND-SW
040200     PERFORM 251-FIND-DELETE-ENTRY-PARA
040300         VARYING WS-SUB1 FROM 1 BY 1
040400         UNTIL WS-SUB1 > WS-DECK-COUNT
040500            OR WS-DELETE-FOUND-SW = 'Y'
040600*
040700     IF WS-DELETE-FOUND-SW = 'Y'
040800         PERFORM 252-SHIFT-ENTRY-PARA
040900             VARYING WS-SUB1 FROM WS-BEST-IX BY 1
041000             UNTIL WS-SUB1 >= WS-DECK-COUNT
041100         SUBTRACT 1 FROM WS-DECK-COUNT
041200     END-IF.
041300*
041400 251-FIND-DELETE-ENTRY-PARA.
041500     IF DK-A-CUR (WS-SUB1)    = WS-BEST-A-CUR
041600        AND DK-H-CUR (WS-SUB1)    = WS-BEST-H-CUR
041700        AND DK-ORDER-NO (WS-SUB1) = WS-BEST-ORDER-NO
041800         MOVE 'Y'     TO WS-DELETE-FOUND-SW
041900         MOVE WS-SUB1 TO WS-BEST-IX
042000     END-IF.
042100*
042200 252-SHIFT-ENTRY-PARA.
042300     MOVE WS-DECK-ENTRY (WS-SUB1 + 1) TO WS-DECK-ENTRY (WS-SUB1).
042400*
042500****************************************************************
042600*  BATTLE-CARD SELECTION -- FOUR PRIORITIES, FIRST NON-EMPTY ONE *
042700*  WINS.  EACH PRIORITY SCAN APPLIES A FILTER AND TRACKS THE     *
042800*  EXTREMAL (A-CUR, H-CUR, ORDER-NO) TUPLE UNDER THAT PRIORITY'S *
042900*  DIRECTION.  SEE DPR-0140 AND DPR-0171.                        *
043000****************************************************************
043100 400-SELECT-BATTLE-CARD-PARA.                                     DPR-0140
043200     MOVE 'N' TO WS-BEST-FOUND-SW
043300     MOVE ZERO TO WS-PRIORITY-FOUND
043400*
043500     PERFORM 410-FIND-PRIORITY-1-PARA
043600     IF BEST-FOUND
043700         MOVE 1 TO WS-PRIORITY-FOUND
043800         GO TO 400-SELECT-BATTLE-CARD-EXIT
043900     END-IF
044000*
044100     PERFORM 420-FIND-PRIORITY-2-PARA
044200     IF BEST-FOUND
044300         MOVE 2 TO WS-PRIORITY-FOUND
044400         GO TO 400-SELECT-BATTLE-CARD-EXIT
044500     END-IF
044600*
044700     PERFORM 430-FIND-PRIORITY-3-PARA
044800     IF BEST-FOUND
044900         MOVE 3 TO WS-PRIORITY-FOUND
045000         GO TO 400-SELECT-BATTLE-CARD-EXIT
045100     END-IF
045200*
045300     IF WS-DECK-COUNT > ZERO
045400         PERFORM 440-FIND-PRIORITY-4-PARA
045500         MOVE 4 TO WS-PRIORITY-FOUND
045600     END-IF.
045700 400-SELECT-BATTLE-CARD-EXIT.
045800     EXIT.
045900*
046000* PRIORITY 1 - SURVIVES AND KILLS.  A-CUR >= S-HP AND
046100* H-CUR >= S-ATT + 1.  SMALLEST A-CUR, THEN SMALLEST H-CUR,
046200* THEN SMALLEST ORDER-NO WINS.
046300 410-FIND-PRIORITY-1-PARA.
046400     MOVE 'N' TO WS-BEST-FOUND-SW
046500     PERFORM 411-CHECK-PRIORITY-1-PARA
046600         VARYING WS-SUB1 FROM 1 BY 1
046700         UNTIL WS-SUB1 > WS-DECK-COUNT.
046800*
046900 411-CHECK-PRIORITY-1-PARA.
047000     IF DK-A-CUR (WS-SUB1) >= WS-STRANGER-HEALTH
047100        AND DK-H-CUR (WS-SUB1) >= WS-STRANGER-ATTACK + 1
047200         IF NOT BEST-FOUND
047300            OR DK-A-CUR (WS-SUB1) < WS-BEST-A-CUR
047400            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
047500                DK-H-CUR (WS-SUB1) < WS-BEST-H-CUR)
047600            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
047700                DK-H-CUR (WS-SUB1) = WS-BEST-H-CUR AND
047800                DK-ORDER-NO (WS-SUB1) < WS-BEST-ORDER-NO)
047900             PERFORM 490-SAVE-CANDIDATE-PARA
048000         END-IF
048100     END-IF.
048200*
048300* PRIORITY 2 - SURVIVES ONLY.  A-CUR < S-HP AND
048400* H-CUR >= S-ATT + 1.  LARGEST A-CUR, THEN SMALLEST H-CUR,
048500* THEN SMALLEST ORDER-NO WINS.
048600 420-FIND-PRIORITY-2-PARA.
048700     MOVE 'N' TO WS-BEST-FOUND-SW
048800     PERFORM 421-CHECK-PRIORITY-2-PARA
048900         VARYING WS-SUB1 FROM 1 BY 1
049000         UNTIL WS-SUB1 > WS-DECK-COUNT.
049100*
049200 421-CHECK-PRIORITY-2-PARA.
049300     IF DK-A-CUR (WS-SUB1) < WS-STRANGER-HEALTH
049400        AND DK-H-CUR (WS-SUB1) >= WS-STRANGER-ATTACK + 1
049500         IF NOT BEST-FOUND
049600            OR DK-A-CUR (WS-SUB1) > WS-BEST-A-CUR
049700            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
049800                DK-H-CUR (WS-SUB1) < WS-BEST-H-CUR)
049900            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
050000                DK-H-CUR (WS-SUB1) = WS-BEST-H-CUR AND
050100                DK-ORDER-NO (WS-SUB1) < WS-BEST-ORDER-NO)
050200             PERFORM 490-SAVE-CANDIDATE-PARA
050300         END-IF
050400     END-IF.
050500*
050600* PRIORITY 3 - KILLS ONLY.  A-CUR >= S-HP AND H-CUR <= S-ATT.
050700* SMALLEST A-CUR, THEN SMALLEST H-CUR, THEN SMALLEST ORDER-NO.
050800 430-FIND-PRIORITY-3-PARA.                                        DPR-0055
050900     MOVE 'N' TO WS-BEST-FOUND-SW                                 DPR-0055
051000     PERFORM 431-CHECK-PRIORITY-3-PARA                            DPR-0055
051100         VARYING WS-SUB1 FROM 1 BY 1
051200         UNTIL WS-SUB1 > WS-DECK-COUNT.
051300*
051400 431-CHECK-PRIORITY-3-PARA.                                       DPR-0055
051500     IF DK-A-CUR (WS-SUB1) >= WS-STRANGER-HEALTH                  DPR-0055
051600        AND DK-H-CUR (WS-SUB1) <= WS-STRANGER-ATTACK
051700         IF NOT BEST-FOUND
051800            OR DK-A-CUR (WS-SUB1) < WS-BEST-A-CUR
051900            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
052000                DK-H-CUR (WS-SUB1) < WS-BEST-H-CUR)
052100            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
052200                DK-H-CUR (WS-SUB1) = WS-BEST-H-CUR AND
052300                DK-ORDER-NO (WS-SUB1) < WS-BEST-ORDER-NO)
052400             PERFORM 490-SAVE-CANDIDATE-PARA
052500         END-IF
052600     END-IF.
052700*
052800* PRIORITY 4 - NEITHER SURVIVES NOR KILLS (FALLBACK, ALL
052900* CARDS ELIGIBLE).  LARGEST A-CUR, THEN SMALLEST H-CUR, THEN
053000* SMALLEST ORDER-NO.  DPR-0171 FIXED THE TIE-BREAK DIRECTION.
053100 440-FIND-PRIORITY-4-PARA.
053200     MOVE 'N' TO WS-BEST-FOUND-SW
053300     PERFORM 441-CHECK-PRIORITY-4-PARA
053400         VARYING WS-SUB1 FROM 1 BY 1
053500         UNTIL WS-SUB1 > WS-DECK-COUNT.
053600*
053700 441-CHECK-PRIORITY-4-PARA.                                       DPR-0171
053800     IF NOT BEST-FOUND                                            DPR-0171
053900        OR DK-A-CUR (WS-SUB1) > WS-BEST-A-CUR                     DPR-0171
054000        OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
054100            DK-H-CUR (WS-SUB1) < WS-BEST-H-CUR)
054200        OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
054300            DK-H-CUR (WS-SUB1) = WS-BEST-H-CUR AND
054400            DK-ORDER-NO (WS-SUB1) < WS-BEST-ORDER-NO)
054500         PERFORM 490-SAVE-CANDIDATE-PARA
054600     END-IF.
054700*
054800* COMMON CANDIDATE-SAVE STEP USED BY ALL FOUR PRIORITY SCANS
054900* AND BY THE STEAL SCAN BELOW.
055000 490-SAVE-CANDIDATE-PARA.
055100     MOVE 'Y'                   TO WS-BEST-FOUND-SW
055200     MOVE WS-SUB1                TO WS-BEST-IX
055300     MOVE DK-A-CUR (WS-SUB1)     TO WS-BEST-A-CUR
055400     MOVE DK-H-CUR (WS-SUB1)     TO WS-BEST-H-CUR
055500     MOVE DK-ORDER-NO (WS-SUB1)  TO WS-BEST-ORDER-NO.
055600*
055700****************************************************************
055800*  BATTLE EVENT -- SELECT, SCORE, DISCARD OR RESCALE-AND-        *
055900*  REINSERT THE PLAYED CARD.  SEE RULE 5 FOR THE SCORING TABLE.  *
056000****************************************************************
056100 500-BATTLE-EVENT-PARA.
056200     MOVE EVT-BTL-STR-ATTACK   TO WS-STRANGER-ATTACK
056300     MOVE EVT-BTL-STR-HEALTH   TO WS-STRANGER-HEALTH
056400     MOVE EVT-BTL-HEAL-POOL    TO WS-HEAL-POOL-IGNORED            DPR-0240
056500*
056600     PERFORM 400-SELECT-BATTLE-CARD-PARA
056700*
056800     IF NOT BEST-FOUND                                            DPR-0019
056900         ADD 2 TO WS-STRANGER-POINTS                              DPR-0019
057000         MOVE WS-MSG-NO-CARD TO WS-OUT-LINE                       DPR-0019
057100         GO TO 500-BATTLE-EVENT-EXIT
057200     END-IF
057300*
057400     MOVE DK-CARD-NAME (WS-BEST-IX) TO WS-PLAYED-NAME
057500     COMPUTE WS-CARD-H-FINAL =
057600             DK-H-CUR (WS-BEST-IX) - WS-STRANGER-ATTACK
057700     COMPUTE WS-STRANGER-H-FINAL =
057800             WS-STRANGER-HEALTH - DK-A-CUR (WS-BEST-IX)
057900*
058000     IF WS-CARD-H-FINAL <= 0
058100         ADD 2 TO WS-STRANGER-POINTS
058200     ELSE
058300         IF WS-CARD-H-FINAL < DK-H-BASE (WS-BEST-IX)
058400             ADD 1 TO WS-STRANGER-POINTS
058500         END-IF
058600     END-IF
058700*
058800     IF WS-STRANGER-H-FINAL <= 0
058900         ADD 2 TO WS-SURVIVOR-POINTS
059000     ELSE
059100         IF WS-STRANGER-H-FINAL < WS-STRANGER-HEALTH
059200             ADD 1 TO WS-SURVIVOR-POINTS
059300         END-IF
059400     END-IF
059500*
059600     IF WS-CARD-H-FINAL <= 0
059700         PERFORM 540-DISCARD-CARD-PARA
059800     ELSE
059900         PERFORM 560-RESCALE-AND-REINSERT-PARA
060000     END-IF.
060100 500-BATTLE-EVENT-EXIT.
060200     EXIT.
060300*
060400* CARD DIED -- REMOVE IT PERMANENTLY, REPORT THE DISCARD.
060500 540-DISCARD-CARD-PARA.
060600     MOVE DK-A-CUR (WS-BEST-IX)    TO WS-BEST-A-CUR
060700     MOVE DK-H-CUR (WS-BEST-IX)    TO WS-BEST-H-CUR
060800     MOVE DK-ORDER-NO (WS-BEST-IX) TO WS-BEST-ORDER-NO
060900     PERFORM 250-DECK-DELETE-PARA
061000*
061100     MOVE WS-PRIORITY-FOUND TO WS-EDIT-PRIORITY
061200     MOVE WS-PLAYED-NAME    TO WS-TRIM-SOURCE
061300     PERFORM 495-TRIM-NAME-PARA
061400     STRING "Found with priority " DELIMITED BY SIZE
061500            WS-EDIT-PRIORITY DELIMITED BY SIZE
061600            ", Survivor plays " DELIMITED BY SIZE
061700            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
061800            ", the played card is discarded, 0 cards revived"
061900                DELIMITED BY SIZE
062000            INTO WS-OUT-LINE.
062100*
062200* CARD SURVIVES -- REMOVE, RESCALE ATTACK, BUMP THE ENTRY
062300* COUNTER AND REINSERT UNDER A NEW ORDER-NO.  SEE RULE 6.
062400 560-RESCALE-AND-REINSERT-PARA.
062500     MOVE DK-A-CUR (WS-BEST-IX)    TO WS-BEST-A-CUR
062600     MOVE DK-H-CUR (WS-BEST-IX)    TO WS-BEST-H-CUR
062700     MOVE DK-ORDER-NO (WS-BEST-IX) TO WS-BEST-ORDER-NO
062800     MOVE DK-A-INIT (WS-BEST-IX)   TO WS-SAVE-A-INIT
062900     MOVE DK-H-INIT (WS-BEST-IX)   TO WS-SAVE-H-INIT
063000     MOVE DK-A-BASE (WS-BEST-IX)   TO WS-SAVE-A-BASE
063100     MOVE DK-H-BASE (WS-BEST-IX)   TO WS-SAVE-H-BASE
063200*
063300     COMPUTE WS-RESCALE-PRODUCT =
063400             WS-SAVE-A-BASE * WS-CARD-H-FINAL
063500     DIVIDE WS-RESCALE-PRODUCT BY WS-SAVE-H-BASE
063600             GIVING WS-NEW-A-CUR
063700     IF WS-NEW-A-CUR < 1                                          DPR-0205
063800         MOVE 1 TO WS-NEW-A-CUR                                   DPR-0205
063900     END-IF
064000*
064100     PERFORM 250-DECK-DELETE-PARA
064200*
064300     ADD 1 TO WS-ENTRY-COUNTER
064400     ADD 1 TO WS-DECK-COUNT
064500     MOVE WS-PLAYED-NAME      TO DK-CARD-NAME (WS-DECK-COUNT)
064600     MOVE WS-SAVE-A-INIT      TO DK-A-INIT (WS-DECK-COUNT)
064700     MOVE WS-SAVE-H-INIT      TO DK-H-INIT (WS-DECK-COUNT)
064800     MOVE WS-SAVE-A-BASE      TO DK-A-BASE (WS-DECK-COUNT)
064900     MOVE WS-SAVE-H-BASE      TO DK-H-BASE (WS-DECK-COUNT)
065000     MOVE WS-NEW-A-CUR        TO DK-A-CUR  (WS-DECK-COUNT)
065100     MOVE WS-CARD-H-FINAL     TO DK-H-CUR  (WS-DECK-COUNT)
065200     MOVE WS-ENTRY-COUNTER    TO DK-ORDER-NO (WS-DECK-COUNT)
065300*
065400     MOVE WS-PRIORITY-FOUND TO WS-EDIT-PRIORITY
065500     MOVE WS-PLAYED-NAME    TO WS-TRIM-SOURCE
065600     PERFORM 495-TRIM-NAME-PARA
065700     STRING "Found with priority " DELIMITED BY SIZE
065800            WS-EDIT-PRIORITY DELIMITED BY SIZE
065900            ", Survivor plays " DELIMITED BY SIZE
066000            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
066100            ", the played card returned to deck, 0 cards revived"
066200                DELIMITED BY SIZE
066300            INTO WS-OUT-LINE.
066400*
066500* LEFT-TRIMS WS-TRIM-SOURCE IN PLACE -- WALKS BACK FROM COLUMN
066600* 20 UNTIL IT HITS A NON-SPACE CHARACTER OR RUNS OUT OF FIELD.
066700 495-TRIM-NAME-PARA.
066800     MOVE 20 TO WS-TRIM-LEN
066900     PERFORM 496-TRIM-STEP-PARA
067000         UNTIL WS-TRIM-LEN = 0
067100            OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE
067200     IF WS-TRIM-LEN = 0
067300         MOVE 1 TO WS-TRIM-LEN
067400     END-IF.
067500*
067600 496-TRIM-STEP-PARA.
067700     SUBTRACT 1 FROM WS-TRIM-LEN.
067800*
067900* LEFT-TRIMS A ZERO-SUPPRESSED NUMERIC-EDITED FIELD (ALREADY
068000* MOVED INTO WS-NUM-TRIM-SOURCE, WIDTH IN WS-NUM-TRIM-WIDTH)
068100* DOWN TO WS-LJ-A, LEFT-JUSTIFIED WITH TRAILING SPACES, SO A
068200* STRING DELIMITED BY SPACE PICKS UP ONLY THE DIGITS.  SEE
068300* DPR-0301.
068400 497-TRIM-NUMBER-PARA.                                            DPR-0301
068500     MOVE 1 TO WS-NUM-TRIM-START
068600     PERFORM 498-TRIM-NUMBER-STEP-PARA
068700         UNTIL WS-NUM-TRIM-START >= WS-NUM-TRIM-WIDTH
068800            OR WS-NUM-TRIM-SOURCE (WS-NUM-TRIM-START:1) NOT = SPACE
068900     COMPUTE WS-NUM-TRIM-LEN =
069000             WS-NUM-TRIM-WIDTH - WS-NUM-TRIM-START + 1
069100     MOVE SPACES TO WS-LJ-A
069200     MOVE WS-NUM-TRIM-SOURCE (WS-NUM-TRIM-START:WS-NUM-TRIM-LEN)
069300         TO WS-LJ-A.
069400*
069500 498-TRIM-NUMBER-STEP-PARA.
069600     ADD 1 TO WS-NUM-TRIM-START.
069700*
069800****************************************************************
069900*  STEAL EVENT -- STRICTLY GREATER THAN BOTH LIMITS.  SMALLEST   *
070000*  A-CUR, THEN SMALLEST H-CUR, THEN SMALLEST ORDER-NO WINS.      *
070100*  SEE DPR-0133.                                                 *
070200****************************************************************
070300 600-STEAL-EVENT-PARA.                                            DPR-0133
070400     MOVE EVT-STEAL-ATK-LIMIT TO WS-STEAL-ATK-LIMIT
070500     MOVE EVT-STEAL-HP-LIMIT  TO WS-STEAL-HP-LIMIT
070600     PERFORM 610-FIND-STEAL-CARD-PARA
070700*
070800     IF NOT BEST-FOUND
070900         MOVE WS-MSG-STEAL-MISS TO WS-OUT-LINE
071000     ELSE
071100         MOVE DK-CARD-NAME (WS-BEST-IX) TO WS-PLAYED-NAME
071200         PERFORM 250-DECK-DELETE-PARA
071300         MOVE WS-PLAYED-NAME TO WS-TRIM-SOURCE
071400         PERFORM 495-TRIM-NAME-PARA
071500         STRING "The Stranger stole the card: " DELIMITED BY SIZE
071600                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
071700                INTO WS-OUT-LINE
071800     END-IF.
071900*
072000 610-FIND-STEAL-CARD-PARA.                                        DPR-0133
072100     MOVE 'N' TO WS-BEST-FOUND-SW
072200     PERFORM 611-CHECK-STEAL-CARD-PARA
072300         VARYING WS-SUB1 FROM 1 BY 1
072400         UNTIL WS-SUB1 > WS-DECK-COUNT.
072500*
072600 611-CHECK-STEAL-CARD-PARA.
072700     IF DK-A-CUR (WS-SUB1) > WS-STEAL-ATK-LIMIT
072800        AND DK-H-CUR (WS-SUB1) > WS-STEAL-HP-LIMIT
072900         IF NOT BEST-FOUND
073000            OR DK-A-CUR (WS-SUB1) < WS-BEST-A-CUR
073100            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
073200                DK-H-CUR (WS-SUB1) < WS-BEST-H-CUR)
073300            OR (DK-A-CUR (WS-SUB1) = WS-BEST-A-CUR AND
073400                DK-H-CUR (WS-SUB1) = WS-BEST-H-CUR AND
073500                DK-ORDER-NO (WS-SUB1) < WS-BEST-ORDER-NO)
073600             PERFORM 490-SAVE-CANDIDATE-PARA
073700         END-IF
073800     END-IF.
073900*
074000****************************************************************
074100*  WINNER EVENT -- SURVIVOR WINS TIES.  SEE RULE 8.              *
074200****************************************************************
074300 700-WINNER-EVENT-PARA.
074400     IF WS-SURVIVOR-POINTS >= WS-STRANGER-POINTS
074500         MOVE WS-SURVIVOR-POINTS TO WS-EDIT-SCORE
074600     ELSE
074700         MOVE WS-STRANGER-POINTS TO WS-EDIT-SCORE
074800     END-IF
074900     MOVE SPACES TO WS-NUM-TRIM-SOURCE
075000     MOVE WS-EDIT-SCORE TO WS-NUM-TRIM-SOURCE (1:9)
075100     MOVE 9 TO WS-NUM-TRIM-WIDTH
075200     PERFORM 497-TRIM-NUMBER-PARA
075300     IF WS-SURVIVOR-POINTS >= WS-STRANGER-POINTS
075400         STRING "The Survivor, Score: " DELIMITED BY SIZE
075500                WS-LJ-A DELIMITED BY SPACE
075600                INTO WS-OUT-LINE
075700     ELSE
075800         STRING "The Stranger, Score: " DELIMITED BY SIZE
075900                WS-LJ-A DELIMITED BY SPACE
076000                INTO WS-OUT-LINE
076100     END-IF.
076200*
076300 950-CLOSE-FILES-PARA.
076400     CLOSE EVENT-FILE
076500     CLOSE RESULT-FILE.
